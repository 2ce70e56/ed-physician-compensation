000100******************************************************************
000200* ABENDREC - STANDARD DIAGNOSTIC/ABEND WORK RECORD              *
000300* WRITTEN TO SYSOUT AHEAD OF AN ABEND SO THE PARAGRAPH, REASON  *
000400* AND THE TWO VALUES THAT DISAGREED ARE ON THE PRINTOUT AND NOT *
000500* JUST IN A DUMP.  ZERO-VAL/ONE-VAL ARE THE SHOP'S STANDARD     *
000600* FORCED-ABEND TRICK (DIVIDE ZERO-VAL INTO ONE-VAL) SO THE JOB  *
000700* GETS A REAL SYSTEM COMPLETION CODE INSTEAD OF JUST A MESSAGE. *
000800******************************************************************
000900* 86/05/19 JS  ORIGINAL                                         *
001000* 97/10/02 RD  WIDENED ACTUAL-VAL/EXPECTED-VAL TO X(20), WAS    *
001100*              TOO NARROW FOR A FULL PHYSICIAN-ID + SHIFT-ID    *
001200******************************************************************
00130001  ABEND-REC.
001400    05  PARA-NAME                PIC X(30).
001500    05  ABEND-REASON             PIC X(40).
001600    05  ACTUAL-VAL               PIC X(20).
001700    05  EXPECTED-VAL             PIC X(20).
001800    05  FILLER                   PIC X(10).
00190001  ABEND-CONSTANTS.
002000    05  ZERO-VAL                 PIC S9(04) COMP VALUE ZERO.
002100    05  ONE-VAL                  PIC S9(04) COMP VALUE +1.
