000100******************************************************************
000200* SHFFLDS - SHARED SHIFT FIELD LAYOUT                           *
000300* USED UNDER TWO DIFFERENT 01-LEVEL NAMES (ACTUAL-SHIFT-REC IN  *
000400* SHFEDIT/SHFCALC, SCHEDULED-SHIFT-REC IN SHFEDIT) SO THE TWO   *
000500* CALENDARS ARE CARRIED IN ONE COPYBOOK - THE ROSTER AND THE    *
000600* PUBLISHED SCHEDULE ARE IDENTICAL IN SHAPE, ONLY THE SOURCE    *
000700* FEED DIFFERS.                                                 *
000800******************************************************************
000900* 87/11/02 JS  ORIGINAL - PHYSICIAN SHIFT LAYOUT FOR ED COMP    *
001000* 93/02/18 RD  ADDED SHIFT-TYPE FOR NIGHT/WEEKEND/HOLIDAY DIFF  *
001100* 99/01/06 KT  Y2K - SHIFT-DATE,START-DATE,END-DATE CONFIRMED   *
001200*              FULL 4-DIGIT CENTURY, NO WINDOWING NEEDED        *
001300******************************************************************
001400    05  SHIFT-ID-F              PIC X(10).
001500    05  PHYSICIAN-ID-F          PIC X(08).
001600    05  SHIFT-DATE-F            PIC 9(08).
001700    05  SHIFT-DATE-F-R REDEFINES SHIFT-DATE-F.
001800        10  SHIFT-DATE-CCYY         PIC 9(04).
001900        10  SHIFT-DATE-MM            PIC 9(02).
002000        10  SHIFT-DATE-DD            PIC 9(02).
002100    05  START-DATE-F            PIC 9(08).
002200    05  START-TIME-F            PIC 9(04).
002300    05  START-TIME-F-R REDEFINES START-TIME-F.
002400        10  START-TIME-HH            PIC 9(02).
002500        10  START-TIME-MM            PIC 9(02).
002600    05  END-DATE-F              PIC 9(08).
002700    05  END-TIME-F              PIC 9(04).
002800    05  SHIFT-TYPE-F            PIC X(08).
002900        88  SHIFT-TYPE-NIGHT        VALUE "NIGHT   ".
003000        88  SHIFT-TYPE-WEEKEND      VALUE "WEEKEND ".
003100        88  SHIFT-TYPE-HOLIDAY      VALUE "HOLIDAY ".
003200        88  SHIFT-TYPE-DAY          VALUE "DAY     ", " ".
