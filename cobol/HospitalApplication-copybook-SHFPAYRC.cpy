000100******************************************************************
000200* SHFPAYRC - PER-SHIFT PAY RECORD                               *
000300* WRITTEN BY SHFCALC, READ BY SHFRPT.  ONE ROW PER ACTUAL       *
000400* SHIFT, CARRYING THE PAY, DIFFERENTIAL AND PRODUCTIVITY MATH   *
000500* SHFPAYC COMPUTED FOR THAT SHIFT SO SHFRPT NEVER HAS TO REDO   *
000600* IT AT THE CONTROL BREAK.                                      *
000700******************************************************************
000800* 88/04/11 JS  ORIGINAL LAYOUT                                  *
000900* 94/09/30 RD  ADDED WRVUS-PER-HOUR, BROKE OUT PRODUCTIVITY-PCT *
001000*              FROM THE BONUS FIELD - AUDIT WANTED TO SEE THE   *
001100*              INTERIM NUMBER, NOT JUST THE DOLLARS             *
001200******************************************************************
00130001  SHIFT-PAY-REC.
001400    05  SP-SHIFT-ID             PIC X(10).
001500    05  SP-PHYSICIAN-ID         PIC X(08).
001600    05  SP-SHIFT-HOURS          PIC S9(03)V99.
001700    05  SP-BASE-PAY             PIC S9(07)V99.
001800    05  SP-DIFFERENTIAL-PAY     PIC S9(07)V99.
001900    05  SP-TOTAL-PAY            PIC S9(07)V99.
002000    05  SP-WRVU-TOTAL           PIC S9(05)V99.
002100    05  SP-WRVUS-PER-HOUR       PIC S9(03)V99.
002200    05  SP-PRODUCTIVITY-PCT     PIC S9(03)V99.
002300    05  SP-PRODUCTIVITY-BONUS   PIC S9(07)V99.
002400    05  FILLER                  PIC X(04).
