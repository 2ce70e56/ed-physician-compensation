000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SHFHRS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/89.
000700 DATE-COMPILED. 02/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE ELAPSED HOURS (2 DECIMALS) BETWEEN A
001400*          SHIFT'S START TIMESTAMP AND END TIMESTAMP.  SHIFTS MAY
001500*          CROSS MIDNIGHT, SO THE FULL START-DATE/END-DATE ARE
001600*          USED, NOT JUST THE TIME-OF-DAY.
001700*
001800*          CALLED FROM SHFCALC (COMP-CALCULATOR, PER-SHIFT PAY)
001900*          AND SHFEDIT (SHIFT-VALIDATOR, DURATION EDITS).
002000*
002100******************************************************************
002200*
002300* CHANGES.
002400* 89/02/09 JS  ORIGINAL.
002500* 91/07/30 JS  CORRECTED JULIAN-DAY FORMULA - WAS ONE DAY SHORT
002600*              FOR MARCH DATES IN LEAP YEARS.
002700* 94/11/14 RD  ADDED LK-RETURN-CD, CALLER NOW TOLD IF END IS
002800*              BEFORE START RATHER THAN GETTING A MINUS HOURS.
002900* 99/01/27 KT  Y2K - CONFIRMED CCYYMMDD THROUGHOUT, NO 2-DIGIT
003000*              YEAR WINDOWING LEFT IN THE JULIAN-DAY MATH.
003100* 03/18/04 RD  REVIEWED FOR DST - NOT APPLICABLE, SHIFT CLOCKS
003200*              ARE STANDARD TIME PER PAYROLL POLICY PR-114.
003250* 07/22/09 KT  ADDED UPSI-0 DIAGNOSTIC SWITCH TO DUMP THE JULIAN  KT070922
003260*              DAY NUMBERS AND ELAPSED MINUTES TO THE JOB LOG -   KT070922
003270*              SAME SWITCH SHFPAYC ALREADY USES FOR THIS.         KT070922
003280* 11/09/17 DM  ADDED WS-CALL-COUNT, BUMPED EACH ENTRY AND ADDED   DM110917
003290*              TO THE DIAG DISPLAY - SAME CALL-COUNTING OPS       DM110917
003295*              ASKED FOR IN SHFPAYC.                              DM110917
003300*
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.                                                   KT070922
004100     UPSI-0 ON STATUS IS DIAG-MODE-ON                             KT070922
004200            OFF STATUS IS DIAG-MODE-OFF.                          KT070922
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  JULIAN-WORK.
005000     05  WK-CCYY                 PIC S9(4) COMP.
005100     05  WK-MM                    PIC S9(4) COMP.
005200     05  WK-DD                    PIC S9(4) COMP.
005300     05  WK-A-TERM                PIC S9(8) COMP.
005400     05  WK-Y-TERM                PIC S9(8) COMP.
005500     05  WK-JDN-START             PIC S9(9) COMP.
005600     05  WK-JDN-END               PIC S9(9) COMP.
005700     05  WK-MINUTES-START         PIC S9(9) COMP.
005800     05  WK-MINUTES-END           PIC S9(9) COMP.
005900     05  WK-ELAPSED-MINUTES       PIC S9(9) COMP.
005950
005975 77  WS-CALL-COUNT                PIC S9(9) COMP VALUE ZERO.      DM110917
006000
006100 LINKAGE SECTION.
006200 01  SHFHRS-PARMS.
006300     05  LK-START-DATE            PIC 9(08).
006400     05  LK-START-DATE-R REDEFINES LK-START-DATE.
006500         10  LK-START-CCYY            PIC 9(04).
006600         10  LK-START-MM              PIC 9(02).
006700         10  LK-START-DD              PIC 9(02).
006800     05  LK-START-TIME            PIC 9(04).
006900     05  LK-START-TIME-R REDEFINES LK-START-TIME.
007000         10  LK-START-HH              PIC 9(02).
007100         10  LK-START-MI              PIC 9(02).
007200     05  LK-END-DATE              PIC 9(08).
007300     05  LK-END-DATE-R REDEFINES LK-END-DATE.
007400         10  LK-END-CCYY              PIC 9(04).
007500         10  LK-END-MM                PIC 9(02).
007600         10  LK-END-DD                PIC 9(02).
007700     05  LK-END-TIME              PIC 9(04).
007800     05  LK-END-TIME-R REDEFINES LK-END-TIME.
007900         10  LK-END-HH                PIC 9(02).
008000         10  LK-END-MI                PIC 9(02).
008100     05  LK-ELAPSED-HOURS         PIC S9(03)V99.
008200     05  LK-RETURN-CD             PIC S9(04) COMP.
008300
008400 PROCEDURE DIVISION USING SHFHRS-PARMS.
008500 000-MAINLINE.
008550     ADD +1 TO WS-CALL-COUNT.                                     DM110917
008600     MOVE ZERO TO LK-RETURN-CD.
008700     MOVE LK-START-CCYY TO WK-CCYY.
008800     MOVE LK-START-MM   TO WK-MM.
008900     MOVE LK-START-DD   TO WK-DD.
009000     PERFORM 100-CALC-JULIAN-DAY THRU 100-EXIT.
009100
009200     COMPUTE WK-MINUTES-START ROUNDED =
009300             (WK-JDN-START * 1440)
009400           + (LK-START-HH * 60) + LK-START-MI.
009500
009600     MOVE LK-END-CCYY TO WK-CCYY.
009700     MOVE LK-END-MM   TO WK-MM.
009800     MOVE LK-END-DD   TO WK-DD.
009900     PERFORM 100-CALC-JULIAN-DAY THRU 100-EXIT.
010000     MOVE WK-JDN-START TO WK-JDN-END.
010100
010200     COMPUTE WK-MINUTES-END ROUNDED =
010300             (WK-JDN-END * 1440)
010400           + (LK-END-HH * 60) + LK-END-MI.
010500
010600     COMPUTE WK-ELAPSED-MINUTES =
010700             WK-MINUTES-END - WK-MINUTES-START.
010800
010900     IF WK-ELAPSED-MINUTES < 0
011000         MOVE +1 TO LK-RETURN-CD
011100         MOVE ZERO TO LK-ELAPSED-HOURS
011200         GO TO 000-EXIT.
011300
011400     COMPUTE LK-ELAPSED-HOURS ROUNDED =
011500             WK-ELAPSED-MINUTES / 60.
011600
011700     IF DIAG-MODE-ON                                              KT070922
011800         DISPLAY "SHFHRS JDN START/END " WK-JDN-START WK-JDN-END  KT070922
011900         DISPLAY "SHFHRS ELAPSED MINUTES " WK-ELAPSED-MINUTES     KT070922
011950         DISPLAY "SHFHRS CALL COUNT " WS-CALL-COUNT.              DM110917
012000
012100 000-EXIT.
012200     GOBACK.
012300
012400******************************************************************
012500* 100-CALC-JULIAN-DAY - STANDARD INTEGER JULIAN-DAY-NUMBER      *
012600* FORMULA (GREGORIAN), USING WK-CCYY/WK-MM/WK-DD AS INPUT AND   *
012700* LEAVING THE RESULT IN WK-JDN-START FOR THE CALLER TO MOVE.    *
012800* PURE INTEGER ARITHMETIC - NO INTRINSIC FUNCTIONS, THE SAME AS *
012900* THE OLD DTEVAL ROUTINE THIS SHOP USED TO CALL FOR THIS.       *
013000******************************************************************
013100 100-CALC-JULIAN-DAY.
013200     COMPUTE WK-A-TERM = (WK-MM - 14) / 12.
013300     COMPUTE WK-Y-TERM = WK-CCYY + 4800 + WK-A-TERM.
013400     COMPUTE WK-JDN-START =
013500             (1461 * WK-Y-TERM) / 4
013600           + (367 * (WK-MM - 2 - (WK-A-TERM * 12))) / 12
013700           - (3 * ((WK-Y-TERM + 100) / 100)) / 4
013800           + WK-DD - 32075.
013900 100-EXIT.
014000     EXIT.
