000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SHFEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/21/89.
000600 DATE-COMPILED. 03/21/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE MONTHLY ED PHYSICIAN ACTUAL
001300*          SHIFT FILE AGAINST THE PUBLISHED SCHEDULE AND AGAINST
001400*          THE SHOP'S OWN DURATION/OVERLAP/EARLY-START RULES.
001500*
001600*          UNLIKE THE DAILY PATIENT-CHARGE EDIT, A BAD SHIFT
001700*          RECORD DOES NOT GET PULLED FROM THE RUN - COMPENSATION
001800*          STILL HAS TO BE PAID.  EVERY VIOLATION IS JUST LOGGED
001900*          TO THE ISSUES FILE FOR PAYROLL/COMPLIANCE TO REVIEW.
002000*
002100******************************************************************
002200
002300         INPUT FILE    -   ACTUAL SHIFT ROSTER  (ACTSHIFT)
002400         INPUT FILE    -   PUBLISHED SCHEDULE    (SCHSHIFT)
002500         OUTPUT FILE   -   VALIDATION ISSUES      (ISSUES)
002600         DUMP FILE     -   SYSOUT
002700
002800******************************************************************
002900* CHANGES.
003000* 89/03/21 JS  ORIGINAL.
003100* 91/02/08 JS  ADDED THE SCHEDULE RECONCILIATION PASS - PAYROLL
003200*              WANTED UNSCHEDULED SHIFTS FLAGGED BEFORE THEY HIT
003300*              THE COMP CALCULATION STEP.
003400* 93/09/17 RD  OVERLAP CHECK NOW COMPARES FULL TIMESTAMPS, NOT
003500*              JUST TIME-OF-DAY - WAS MISSING OVERLAPS THAT
003600*              CROSSED MIDNIGHT.
003700* 97/04/02 RD  EARLY-START RULE ADDED PER COMP PLAN 97-1 (NIGHT
003800*              SHIFT DIFFERENTIAL REVIEW).
003900* 99/01/14 KT  Y2K - SHFFLDS ALREADY FULL 4-DIGIT CENTURY, NO
004000*              CHANGE REQUIRED HERE.  REVIEWED AND SIGNED OFF.
004100* 02/07/30 RD  RAISED TABLE SIZES TO 2000 ROWS - ED ADDED A
004200*              FOURTH TREATMENT POD AND THE OLD 500-ROW TABLES
004300*              WERE GETTING TIGHT DURING PEAK MONTHS.
004320* 11/09/17 DM  WK-FOUND-SW MOVED TO A 77-LEVEL - IT IS A SINGLE   DM110917
004340*              SCRATCH SWITCH, NOT PART OF A RECORD LAYOUT, AND   DM110917
004360*              DID NOT BELONG GROUPED UNDER MISC-WS-FLDS.         DM110917
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS DIAG-MODE-ON
005200            OFF STATUS IS DIAG-MODE-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT ACTSHIFT
006100     ASSIGN TO UT-S-ACTSHFT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS ACT-STATUS.
006400
006500     SELECT SCHSHIFT
006600     ASSIGN TO UT-S-SCHSHFT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS SCH-STATUS.
006900
007000     SELECT ISSUES
007100     ASSIGN TO UT-S-ISSUES
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS ISS-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** ACTUAL ED PHYSICIAN SHIFTS FOR THE EVALUATION PERIOD,
008600****** PRESORTED BY PHYSICIAN-ID THEN START TIMESTAMP
008700 FD  ACTSHIFT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 58 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS ACTUAL-SHIFT-REC.
009300 01  ACTUAL-SHIFT-REC PIC X(58).
009400
009500****** PUBLISHED SCHEDULE FOR THE SAME PERIOD, SAME LAYOUT
009600 FD  SCHSHIFT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 58 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SCHEDULED-SHIFT-REC.
010200 01  SCHEDULED-SHIFT-REC PIC X(58).
010300
010400****** ONE RECORD PER RULE VIOLATION - SEE VALISSUE COPYBOOK
010500 FD  ISSUES
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 110 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS ISSUES-FD-REC.
011100 01  ISSUES-FD-REC PIC X(110).
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  ACT-STATUS              PIC X(02).
011700     05  SCH-STATUS              PIC X(02).
011800     05  ISS-STATUS              PIC X(02).
011900     05  FILLER                  PIC X(04).
012000
012100******************************************************************
012200* VALIDATION-ISSUE-REC (VIA VALISSUE COPYBOOK) - BUILT UP BY     *
012300* EACH EDIT PARAGRAPH AND WRITTEN OUT BY 700-WRITE-ISSUE.        *
012400******************************************************************
012500 COPY VALISSUE.
012600
012700******************************************************************
012800* ACTUAL-SHIFT-TABLE - WHOLE ACTUAL FILE HELD IN MEMORY SO THE   *
012900* OVERLAP/EARLY-START PASSES CAN LOOK AT THE PREVIOUS ROW AND    *
013000* THE RECONCILIATION PASS CAN SEARCH IT FROM THE SCHEDULE SIDE.  *
013100******************************************************************
013200 01  ACTUAL-SHIFT-TABLE.
013300     05  AS-ROW OCCURS 2000 TIMES
013400             INDEXED BY AS-IDX.
013500         COPY SHFFLDS.
013600         10  AS-MATCHED-SW        PIC X(01) VALUE "N".
013700             88  AS-MATCHED           VALUE "Y".
013800
013900 01  SCHEDULED-SHIFT-TABLE.
014000     05  SS-ROW OCCURS 2000 TIMES
014100             INDEXED BY SS-IDX.
014200         COPY SHFFLDS.
014300         10  SS-FILLER-SW         PIC X(01) VALUE SPACE.
014400
014500 01  TABLE-COUNTS.
014600     05  WS-ACTUAL-COUNT          PIC S9(08) COMP VALUE ZERO.
014700     05  WS-SCHED-COUNT           PIC S9(08) COMP VALUE ZERO.
014800     05  WS-ISSUE-COUNT           PIC S9(08) COMP VALUE ZERO.
014900     05  FILLER                   PIC X(02).
015000
015100 01  TIMESTAMP-WORK.
015200     05  WK-PREV-END-TS           PIC S9(12) COMP.
015300     05  WK-CURR-START-TS         PIC S9(12) COMP.
015400     05  WK-ACT-START-TS          PIC S9(12) COMP.
015500     05  WK-ACT-END-TS            PIC S9(12) COMP.
015600     05  WK-SCH-START-TS          PIC S9(12) COMP.
015700     05  WK-SCH-END-TS            PIC S9(12) COMP.
015800 01  TIMESTAMP-WORK-R REDEFINES TIMESTAMP-WORK.
015900     05  FILLER                   PIC X(48).
016000
016100 01  SHFHRS-LINKAGE-WORK.
016200     05  WK-HRS-START-DATE        PIC 9(08).
016300     05  WK-HRS-START-TIME        PIC 9(04).
016400     05  WK-HRS-END-DATE          PIC 9(08).
016500     05  WK-HRS-END-TIME          PIC 9(04).
016600     05  WK-HRS-ELAPSED-HOURS     PIC S9(03)V99.
016700     05  WK-HRS-RETURN-CD         PIC S9(04) COMP.
016800     05  FILLER                   PIC X(02).
016900
017000 77  WK-FOUND-SW                  PIC X(01).                      DM110917
017200     88  WK-MATCH-FOUND           VALUE "Y".                      DM110917
017400
017500 01  FLAGS-AND-SWITCHES.
017600     05  MORE-ACT-SW              PIC X(01) VALUE "Y".
017700         88  NO-MORE-ACTUAL           VALUE "N".
017800     05  MORE-SCH-SW              PIC X(01) VALUE "Y".
017900         88  NO-MORE-SCHEDULE         VALUE "N".
018000     05  FILLER                   PIC X(02).
018100
018200 COPY ABENDREC.
018300
018400 PROCEDURE DIVISION.
018500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600     PERFORM 300-TIME-RULE-EDITS THRU 300-EXIT
018700             VARYING AS-IDX FROM 1 BY 1
018800             UNTIL AS-IDX > WS-ACTUAL-COUNT.
018900     IF WS-ACTUAL-COUNT > 1
019000         PERFORM 350-OVERLAP-EDITS THRU 350-EXIT
019100                 VARYING AS-IDX FROM 2 BY 1
019200                 UNTIL AS-IDX > WS-ACTUAL-COUNT.
019300     PERFORM 400-EARLY-START-EDITS THRU 400-EXIT
019400             VARYING AS-IDX FROM 1 BY 1
019500             UNTIL AS-IDX > WS-ACTUAL-COUNT.
019600     PERFORM 450-SCHEDULE-RECONCILE THRU 450-EXIT
019700             VARYING SS-IDX FROM 1 BY 1
019800             UNTIL SS-IDX > WS-SCHED-COUNT.
019900     PERFORM 460-UNSCHEDULED-CHECK THRU 460-EXIT
020000             VARYING AS-IDX FROM 1 BY 1
020100             UNTIL AS-IDX > WS-ACTUAL-COUNT.
020200     PERFORM 999-CLEANUP THRU 999-EXIT.
020300     MOVE +0 TO RETURN-CODE.
020400     GOBACK.
020500
020600 000-HOUSEKEEPING.
020700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020800     DISPLAY "******** BEGIN JOB SHFEDIT ********".
020900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021000     PERFORM 810-LOAD-ACTUAL-TABLE THRU 810-EXIT.
021100     PERFORM 820-LOAD-SCHEDULE-TABLE THRU 820-EXIT.
021200     IF WS-ACTUAL-COUNT = ZERO
021300         MOVE "EMPTY ACTUAL SHIFT FILE" TO ABEND-REASON
021400         GO TO 1000-ABEND-RTN.
021500 000-EXIT.
021600     EXIT.
021700
021800******************************************************************
021900* 300-TIME-RULE-EDITS - RULES 1-3: NON-HOURLY-START, SHORT-SHIFT *
022000* (< 4.0 HRS), LONG-SHIFT (> 12.0 HRS).  CALLS SHFHRS FOR THE    *
022100* SHIFT'S ELAPSED HOURS, SINCE A SHIFT MAY CROSS MIDNIGHT.       *
022200******************************************************************
022300 300-TIME-RULE-EDITS.
022400     MOVE "300-TIME-RULE-EDITS" TO PARA-NAME.
022500     IF START-TIME-MM IN AS-ROW (AS-IDX) NOT = ZERO
022600         MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)    TO VI-SHIFT-ID
022700         MOVE "non_hourly_start"                TO VI-ISSUE-TYPE
022800         MOVE "SHIFT START TIME IS NOT ON THE HOUR" TO
022900                 VI-DESCRIPTION
023000         PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
023100
023200     MOVE START-DATE-F IN AS-ROW (AS-IDX) TO WK-HRS-START-DATE.
023300     MOVE START-TIME-F IN AS-ROW (AS-IDX) TO WK-HRS-START-TIME.
023400     MOVE END-DATE-F   IN AS-ROW (AS-IDX) TO WK-HRS-END-DATE.
023500     MOVE END-TIME-F   IN AS-ROW (AS-IDX) TO WK-HRS-END-TIME.
023600     CALL 'SHFHRS' USING WK-HRS-START-DATE, WK-HRS-START-TIME,
023700                          WK-HRS-END-DATE,   WK-HRS-END-TIME,
023800                          WK-HRS-ELAPSED-HOURS, WK-HRS-RETURN-CD.
023900
024000     IF WK-HRS-ELAPSED-HOURS < 4.00
024100         MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)    TO VI-SHIFT-ID
024200         MOVE "short_shift"                     TO VI-ISSUE-TYPE
024300         MOVE "SHIFT DURATION IS UNDER THE 4.0 HOUR MINIMUM" TO
024400                 VI-DESCRIPTION
024500         PERFORM 700-WRITE-ISSUE THRU 700-EXIT
024600     ELSE
024700     IF WK-HRS-ELAPSED-HOURS > 12.00
024800         MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)    TO VI-SHIFT-ID
024900         MOVE "long_shift"                      TO VI-ISSUE-TYPE
025000         MOVE "SHIFT DURATION IS OVER THE 12.0 HOUR MAXIMUM" TO
025100                 VI-DESCRIPTION
025200         PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
025300 300-EXIT.
025400     EXIT.
025500
025600******************************************************************
025700* 350-OVERLAP-EDITS - RULE 4.  WALKS THE PHYSICIAN-GROUPED       *
025800* ACTUAL-SHIFT TABLE (ALREADY IN PHYSICIAN/START ORDER) AND      *
025900* FLAGS THE LATER-STARTING SHIFT WHEN IT STARTS BEFORE THE       *
026000* PRIOR SHIFT ENDS.  END = NEXT START IS ALLOWED.                *
026100******************************************************************
026200 350-OVERLAP-EDITS.
026300     MOVE "350-OVERLAP-EDITS" TO PARA-NAME.
026400     IF PHYSICIAN-ID-F IN AS-ROW (AS-IDX) NOT =
026500        PHYSICIAN-ID-F IN AS-ROW (AS-IDX - 1)
026600         GO TO 350-EXIT.
026700
026800     COMPUTE WK-PREV-END-TS =
026900         (END-DATE-F IN AS-ROW (AS-IDX - 1) * 10000)
027000          + END-TIME-F IN AS-ROW (AS-IDX - 1).
027100     COMPUTE WK-CURR-START-TS =
027200         (START-DATE-F IN AS-ROW (AS-IDX) * 10000)
027300          + START-TIME-F IN AS-ROW (AS-IDX).
027400
027500     IF WK-PREV-END-TS > WK-CURR-START-TS
027600         MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)     TO VI-SHIFT-ID
027700         MOVE "overlapping_shift"                TO VI-ISSUE-TYPE
027800         MOVE "SHIFT STARTS BEFORE THE PHYSICIAN'S PRIOR SHIFT "
027900              "ENDS" TO VI-DESCRIPTION
028000         PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
028100 350-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500* 400-EARLY-START-EDITS - RULE 5.  A SHIFT STARTING BEFORE 0500  *
028600* IS FLAGGED UNLESS THE PHYSICIAN'S IMMEDIATELY PRIOR SHIFT ENDS *
028700* ON THE SAME CALENDAR DATE THIS SHIFT STARTS.  NO PRIOR SHIFT   *
028800* IN THE SAME PHYSICIAN'S GROUP ALWAYS FLAGS.                    *
028900******************************************************************
029000 400-EARLY-START-EDITS.
029100     MOVE "400-EARLY-START-EDITS" TO PARA-NAME.
029200     IF START-TIME-F IN AS-ROW (AS-IDX) NOT < 0500
029300         GO TO 400-EXIT.
029400
029500     IF AS-IDX = 1
029600         GO TO 400-FLAG-IT.
029700
029800     IF PHYSICIAN-ID-F IN AS-ROW (AS-IDX) NOT =
029900        PHYSICIAN-ID-F IN AS-ROW (AS-IDX - 1)
030000         GO TO 400-FLAG-IT.
030100
030200     IF END-DATE-F IN AS-ROW (AS-IDX - 1) =
030300        START-DATE-F IN AS-ROW (AS-IDX)
030400         GO TO 400-EXIT.
030500
030600 400-FLAG-IT.
030700     MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)        TO VI-SHIFT-ID.
030800     MOVE "early_start"                         TO VI-ISSUE-TYPE.
030900     MOVE "SHIFT STARTS BEFORE 0500 WITH NO QUALIFYING PRIOR "
031000          "SHIFT" TO VI-DESCRIPTION.
031100     PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
031200 400-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600* 450-SCHEDULE-RECONCILE - RULE 6, SCHEDULED SIDE.  FOR EACH     *
031700* SCHEDULED SHIFT, LOOK FOR AN ACTUAL SHIFT ON THE SAME DATE FOR *
031800* THE SAME PHYSICIAN.  NONE FOUND -> MISSING-ACTUAL-SHIFT.       *
031900* FOUND -> CHECK START/END TIMESTAMP MISMATCHES AND MARK THE     *
032000* ACTUAL ROW MATCHED SO 460 DOESN'T ALSO REPORT IT UNSCHEDULED.  *
032100******************************************************************
032200 450-SCHEDULE-RECONCILE.
032300     MOVE "450-SCHEDULE-RECONCILE" TO PARA-NAME.
032400     MOVE "N" TO WK-FOUND-SW.
032500     PERFORM 455-FIND-ACTUAL-MATCH THRU 455-EXIT
032600             VARYING AS-IDX FROM 1 BY 1
032700             UNTIL AS-IDX > WS-ACTUAL-COUNT OR WK-MATCH-FOUND.
032800
032900     IF NOT WK-MATCH-FOUND
033000         MOVE SHIFT-ID-F IN SS-ROW (SS-IDX)     TO VI-SHIFT-ID
033100         MOVE "missing_actual_shift"             TO VI-ISSUE-TYPE
033200         MOVE "SCHEDULED SHIFT HAS NO MATCHING ACTUAL SHIFT" TO
033300                 VI-DESCRIPTION
033400         PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
033500 450-EXIT.
033600     EXIT.
033700
033800 455-FIND-ACTUAL-MATCH.
033900     IF SHIFT-DATE-F    IN AS-ROW (AS-IDX) NOT =
034000        SHIFT-DATE-F    IN SS-ROW (SS-IDX)
034100     OR PHYSICIAN-ID-F  IN AS-ROW (AS-IDX) NOT =
034200        PHYSICIAN-ID-F  IN SS-ROW (SS-IDX)
034300         GO TO 455-EXIT.
034400
034500     MOVE "Y" TO WK-FOUND-SW.
034600     SET AS-MATCHED (AS-IDX) TO TRUE.
034700
034800     COMPUTE WK-ACT-START-TS =
034900         (START-DATE-F IN AS-ROW (AS-IDX) * 10000)
035000          + START-TIME-F IN AS-ROW (AS-IDX).
035100     COMPUTE WK-SCH-START-TS =
035200         (START-DATE-F IN SS-ROW (SS-IDX) * 10000)
035300          + START-TIME-F IN SS-ROW (SS-IDX).
035400     COMPUTE WK-ACT-END-TS =
035500         (END-DATE-F IN AS-ROW (AS-IDX) * 10000)
035600          + END-TIME-F IN AS-ROW (AS-IDX).
035700     COMPUTE WK-SCH-END-TS =
035800         (END-DATE-F IN SS-ROW (SS-IDX) * 10000)
035900          + END-TIME-F IN SS-ROW (SS-IDX).
036000
036100     IF WK-ACT-START-TS NOT = WK-SCH-START-TS
036200         MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)      TO VI-SHIFT-ID
036300         MOVE "start_time_mismatch"               TO
036400                 VI-ISSUE-TYPE
036500         MOVE "ACTUAL START TIME DOES NOT MATCH THE SCHEDULE" TO
036600                 VI-DESCRIPTION
036700         PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
036800
036900     IF WK-ACT-END-TS NOT = WK-SCH-END-TS
037000         MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)      TO VI-SHIFT-ID
037100         MOVE "end_time_mismatch"                 TO
037200                 VI-ISSUE-TYPE
037300         MOVE "ACTUAL END TIME DOES NOT MATCH THE SCHEDULE" TO
037400                 VI-DESCRIPTION
037500         PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
037600 455-EXIT.
037700     EXIT.
037800
037900******************************************************************
038000* 460-UNSCHEDULED-CHECK - RULE 6, ACTUAL SIDE.  ANY ACTUAL SHIFT *
038100* 450 DIDN'T MARK MATCHED HAS NO COUNTERPART ON THE SCHEDULE.    *
038200******************************************************************
038300 460-UNSCHEDULED-CHECK.
038400     MOVE "460-UNSCHEDULED-CHECK" TO PARA-NAME.
038500     IF NOT AS-MATCHED (AS-IDX)
038600         MOVE SHIFT-ID-F IN AS-ROW (AS-IDX)      TO VI-SHIFT-ID
038700         MOVE "unscheduled_shift"                  TO
038800                 VI-ISSUE-TYPE
038900         MOVE "ACTUAL SHIFT HAS NO MATCHING SCHEDULED SHIFT" TO
039000                 VI-DESCRIPTION
039100         PERFORM 700-WRITE-ISSUE THRU 700-EXIT.
039200 460-EXIT.
039300     EXIT.
039400
039500 700-WRITE-ISSUE.
039600     WRITE ISSUES-FD-REC FROM VALIDATION-ISSUE-REC.
039700     ADD +1 TO WS-ISSUE-COUNT.
039800 700-EXIT.
039900     EXIT.
040000
040100 800-OPEN-FILES.
040200     MOVE "800-OPEN-FILES" TO PARA-NAME.
040300     OPEN INPUT ACTSHIFT, SCHSHIFT.
040400     OPEN OUTPUT ISSUES, SYSOUT.
040500 800-EXIT.
040600     EXIT.
040700
040800 810-LOAD-ACTUAL-TABLE.
040900     MOVE "810-LOAD-ACTUAL-TABLE" TO PARA-NAME.
041000     PERFORM 815-READ-ACTUAL THRU 815-EXIT.
041100     PERFORM 816-STORE-ACTUAL-ROW THRU 816-EXIT
041200             UNTIL NO-MORE-ACTUAL.
041300 810-EXIT.
041400     EXIT.
041500
041600 815-READ-ACTUAL.
041700     READ ACTSHIFT
041800         AT END MOVE "N" TO MORE-ACT-SW
041900     END-READ.
042000 815-EXIT.
042100     EXIT.
042200
042300 816-STORE-ACTUAL-ROW.
042400     ADD +1 TO WS-ACTUAL-COUNT.
042500     SET AS-IDX TO WS-ACTUAL-COUNT.
042600     MOVE ACTUAL-SHIFT-REC TO AS-ROW (AS-IDX).
042700     MOVE "N" TO AS-MATCHED-SW (AS-IDX).
042800     PERFORM 815-READ-ACTUAL THRU 815-EXIT.
042900 816-EXIT.
043000     EXIT.
043100
043200 820-LOAD-SCHEDULE-TABLE.
043300     MOVE "820-LOAD-SCHEDULE-TABLE" TO PARA-NAME.
043400     PERFORM 825-READ-SCHEDULE THRU 825-EXIT.
043500     PERFORM 826-STORE-SCHEDULE-ROW THRU 826-EXIT
043600             UNTIL NO-MORE-SCHEDULE.
043700 820-EXIT.
043800     EXIT.
043900
044000 825-READ-SCHEDULE.
044100     READ SCHSHIFT
044200         AT END MOVE "N" TO MORE-SCH-SW
044300     END-READ.
044400 825-EXIT.
044500     EXIT.
044600
044700 826-STORE-SCHEDULE-ROW.
044800     ADD +1 TO WS-SCHED-COUNT.
044900     SET SS-IDX TO WS-SCHED-COUNT.
045000     MOVE SCHEDULED-SHIFT-REC TO SS-ROW (SS-IDX).
045100     PERFORM 825-READ-SCHEDULE THRU 825-EXIT.
045200 826-EXIT.
045300     EXIT.
045400
045500 850-CLOSE-FILES.
045600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045700     CLOSE ACTSHIFT, SCHSHIFT, ISSUES, SYSOUT.
045800 850-EXIT.
045900     EXIT.
046000
046100 999-CLEANUP.
046200     MOVE "999-CLEANUP" TO PARA-NAME.
046300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046400     DISPLAY "** ACTUAL SHIFTS READ **".
046500     DISPLAY WS-ACTUAL-COUNT.
046600     DISPLAY "** SCHEDULED SHIFTS READ **".
046700     DISPLAY WS-SCHED-COUNT.
046800     DISPLAY "** VALIDATION ISSUES WRITTEN **".
046900     DISPLAY WS-ISSUE-COUNT.
047000     DISPLAY "******** NORMAL END OF JOB SHFEDIT ********".
047100 999-EXIT.
047200     EXIT.
047300
047400 1000-ABEND-RTN.
047500     WRITE SYSOUT-REC FROM ABEND-REC.
047600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047700     DISPLAY "*** ABNORMAL END OF JOB - SHFEDIT ***" UPON CONSOLE.
047800     DIVIDE ZERO-VAL INTO ONE-VAL.
