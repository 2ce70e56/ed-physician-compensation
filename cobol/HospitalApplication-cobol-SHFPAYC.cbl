000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SHFPAYC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMPUTES ONE SHIFT'S BASE PAY, SHIFT-TYPE DIFFERENTIAL,
001400*          TOTAL PAY, WRVU-PER-HOUR RATE, PRODUCTIVITY PERCENTAGE
001500*          AGAINST TARGET, AND TIERED PRODUCTIVITY BONUS.
001600*
001700*          CALLED ONCE PER ACTUAL SHIFT FROM SHFCALC, AFTER
001800*          SHFHRS HAS RETURNED THE SHIFT'S ELAPSED HOURS.
001900*
002000******************************************************************
002100*
002200* CHANGES.
002300* 89/03/14 JS  ORIGINAL.
002400* 90/10/02 JS  ADDED HOLIDAY DIFFERENTIAL, RADIOLOGY WANTED THE
002500*              SAME HOLIDAY PREMIUM THE SCHEDULING SYSTEM USES.
002600* 92/05/27 RD  TABLE-DRIVEN THE DIFFERENTIAL LOOKUP INSTEAD OF
002700*              NESTED IFS - HR KEEPS ASKING FOR RATE CHANGES.
002800* 95/08/09 RD  ADDED PRODUCTIVITY BONUS TIERS PER COMP PLAN 95-2.
002900* 99/02/03 KT  Y2K - NO DATE FIELDS IN THIS MODULE, REVIEWED AND
003000*              SIGNED OFF, NO CHANGE REQUIRED.
003100* 01/11/19 RD  BONUS TIER BREAKPOINTS MOVED TO WORKING-STORAGE
003200*              TABLE PER COMP PLAN 01-1, WAS HARD-CODED IN 650.
003220* 11/09/17 DM  ADDED WS-CALL-COUNT, BUMPED EACH ENTRY, AND ADDED  DM110917
003240*              IT TO THE DIAG DUMP - OPERATIONS WANTED A WAY TO   DM110917
003260*              SEE HOW MANY SHIFTS SHFCALC ACTUALLY PASSED IN.    DM110917
003300*
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS DIAG-MODE-ON
004200            OFF STATUS IS DIAG-MODE-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100* PAY-RATE-TABLE - COMPENSATION PARAMETERS, COMP PLAN 01-1       *
005200******************************************************************
005300 01  PAY-RATE-TABLE.
005400     05  PR-BASE-RATE              PIC S9(03)V99 COMP-3
005500                                    VALUE 200.00.
005600     05  PR-NIGHT-DIFF-RATE        PIC S9(03)V99 COMP-3
005700                                    VALUE 50.00.
005800     05  PR-WEEKEND-DIFF-RATE      PIC S9(03)V99 COMP-3
005900                                    VALUE 25.00.
006000     05  PR-HOLIDAY-DIFF-RATE      PIC S9(03)V99 COMP-3
006100                                    VALUE 75.00.
006200     05  PR-WRVU-TARGET            PIC S9(01)V99 COMP-3
006300                                    VALUE 2.50.
006400 01  PAY-RATE-DUMP-R REDEFINES PAY-RATE-TABLE.
006500     05  PR-DUMP-BYTES             PIC X(14).
006600
006700******************************************************************
006800* BONUS-TIER-TABLE - COMP PLAN 95-2/01-1.  EACH ROW'S BONUS PCT  *
006900* IS THE ADDITIONAL PERCENTAGE OF TOTAL PAY EARNED ONCE THE      *
007000* SHIFT'S PRODUCTIVITY PCT CLEARS BT-THRESHOLD-PCT - A SHIFT     *
007100* CLEARING BOTH ROWS GETS BOTH PERCENTAGES, NOT JUST THE HIGHER. *
007200******************************************************************
007300 01  BONUS-TIER-TABLE.
007400     05  BT-TIER OCCURS 2 TIMES
007500             ASCENDING KEY IS BT-THRESHOLD-PCT
007600             INDEXED BY BT-IDX.
007700         10  BT-THRESHOLD-PCT      PIC S9(03)V99 COMP-3.
007800         10  BT-BONUS-PCT          PIC S9(03)V99 COMP-3.
007900 01  BONUS-TIER-DUMP-R REDEFINES BONUS-TIER-TABLE.
008000     05  BT-DUMP-BYTES             PIC X(12).
008100
008200 01  CALC-WORK-AREA.
008300     05  WK-DIFF-RATE              PIC S9(03)V99 COMP-3.
008400     05  WK-BONUS-PCT-TOTAL        PIC S9(03)V99 COMP-3.
008500 01  CALC-WORK-DUMP-R REDEFINES CALC-WORK-AREA.
008600     05  WK-DUMP-BYTES             PIC X(06).
008650
008670 77  WS-CALL-COUNT                 PIC S9(05) COMP VALUE ZERO.    DM110917
008700
008800 01  DIAG-SYSOUT-LINE.
008900     05  DL-TAG                    PIC X(10) VALUE "SHFPAYC: ".
009000     05  DL-RATES                  PIC X(14).
009100     05  DL-TIERS                   PIC X(12).
009200     05  DL-WORK                   PIC X(06).
009250     05  DL-CALL-COUNT             PIC ZZZZ9.                     DM110917
009300
009400 LINKAGE SECTION.
009500 01  SHFPAYC-PARMS.
009600     05  LK-SHIFT-TYPE             PIC X(08).
009700         88  LK-TYPE-NIGHT             VALUE "NIGHT   ".
009800         88  LK-TYPE-WEEKEND           VALUE "WEEKEND ".
009900         88  LK-TYPE-HOLIDAY           VALUE "HOLIDAY ".
010000         88  LK-TYPE-DAY               VALUE "DAY     ", " ".
010100     05  LK-SHIFT-HOURS            PIC S9(03)V99.
010200     05  LK-WRVU-TOTAL             PIC S9(05)V99.
010300     05  LK-BASE-PAY               PIC S9(07)V99.
010400     05  LK-DIFFERENTIAL-PAY       PIC S9(07)V99.
010500     05  LK-TOTAL-PAY              PIC S9(07)V99.
010600     05  LK-WRVUS-PER-HOUR         PIC S9(03)V99.
010700     05  LK-PRODUCTIVITY-PCT       PIC S9(03)V99.
010800     05  LK-PRODUCTIVITY-BONUS     PIC S9(07)V99.
010900
011000 PROCEDURE DIVISION USING SHFPAYC-PARMS.
011100 000-MAINLINE.
011150     ADD +1 TO WS-CALL-COUNT.                                     DM110917
011200     PERFORM 050-LOAD-BONUS-TABLE THRU 050-EXIT.
011300     PERFORM 100-CALC-SHIFT-PAY THRU 100-EXIT.
011400     PERFORM 200-CALC-PRODUCTIVITY THRU 200-EXIT.
011500     IF DIAG-MODE-ON
011600         PERFORM 900-DIAG-DUMP THRU 900-EXIT.
011700     GOBACK.
011800
011900******************************************************************
012000* 050-LOAD-BONUS-TABLE - COMP PLAN 01-1 PRODUCTIVITY TIERS.      *
012100* 100 PCT OF TARGET PAYS 10 PCT OF TOTAL PAY, 120 PCT ADDS A     *
012200* FURTHER 5 PCT - THE TWO ARE ADDITIVE, NOT ALTERNATIVES.        *
012300******************************************************************
012400 050-LOAD-BONUS-TABLE.
012500     MOVE 100.00 TO BT-THRESHOLD-PCT (1).
012600     MOVE  10.00 TO BT-BONUS-PCT     (1).
012700     MOVE 120.00 TO BT-THRESHOLD-PCT (2).
012800     MOVE   5.00 TO BT-BONUS-PCT     (2).
012900 050-EXIT.
013000     EXIT.
013100
013200******************************************************************
013300* 100-CALC-SHIFT-PAY - RULES 1-4: BASE PAY, SHIFT-TYPE           *
013400* DIFFERENTIAL, TOTAL PAY.  DIFFERENTIALS ARE FLAT DOLLAR-PER-   *
013500* HOUR ADD-ONS, NOT A PERCENT OF THE BASE RATE.                 *
013600******************************************************************
013700 100-CALC-SHIFT-PAY.
013800     COMPUTE LK-BASE-PAY ROUNDED =
013900             LK-SHIFT-HOURS * PR-BASE-RATE.
014000
014100     EVALUATE TRUE
014200         WHEN LK-TYPE-NIGHT
014300             MOVE PR-NIGHT-DIFF-RATE   TO WK-DIFF-RATE
014400         WHEN LK-TYPE-WEEKEND
014500             MOVE PR-WEEKEND-DIFF-RATE TO WK-DIFF-RATE
014600         WHEN LK-TYPE-HOLIDAY
014700             MOVE PR-HOLIDAY-DIFF-RATE TO WK-DIFF-RATE
014800         WHEN OTHER
014900             MOVE ZERO TO WK-DIFF-RATE
015000     END-EVALUATE.
015100
015200     COMPUTE LK-DIFFERENTIAL-PAY ROUNDED =
015300             LK-SHIFT-HOURS * WK-DIFF-RATE.
015400
015500     COMPUTE LK-TOTAL-PAY ROUNDED =
015600             LK-BASE-PAY + LK-DIFFERENTIAL-PAY.
015700 100-EXIT.
015800     EXIT.
015900
016000******************************************************************
016100* 200-CALC-PRODUCTIVITY - RULES 5-7: WRVU/HOUR, PRODUCTIVITY     *
016200* PERCENTAGE AGAINST TARGET, TIERED PRODUCTIVITY BONUS.         *
016300******************************************************************
016400 200-CALC-PRODUCTIVITY.
016500     IF LK-SHIFT-HOURS = ZERO
016600         MOVE ZERO TO LK-WRVUS-PER-HOUR
016700                      LK-PRODUCTIVITY-PCT
016800                      LK-PRODUCTIVITY-BONUS
016900         GO TO 200-EXIT.
017000
017100     COMPUTE LK-WRVUS-PER-HOUR ROUNDED =
017200             LK-WRVU-TOTAL / LK-SHIFT-HOURS.
017300
017400     COMPUTE LK-PRODUCTIVITY-PCT ROUNDED =
017500             (LK-WRVUS-PER-HOUR / PR-WRVU-TARGET) * 100.
017600
017700     MOVE ZERO TO LK-PRODUCTIVITY-BONUS WK-BONUS-PCT-TOTAL.
017800     PERFORM 250-ADD-BONUS-TIER THRU 250-EXIT
017900             VARYING BT-IDX FROM 1 BY 1
018000             UNTIL BT-IDX > 2.
018100
018200     IF WK-BONUS-PCT-TOTAL > ZERO
018300         COMPUTE LK-PRODUCTIVITY-BONUS ROUNDED =
018400                 LK-TOTAL-PAY * (WK-BONUS-PCT-TOTAL / 100).
018500 200-EXIT.
018600     EXIT.
018700
018800******************************************************************
018900* 250-ADD-BONUS-TIER - ADDS IN EVERY TIER'S BONUS PCT THAT THE   *
019000* SHIFT'S PRODUCTIVITY PCT CLEARS - A SHIFT AT 125 PCT CLEARS    *
019100* BOTH THE 100 AND THE 120 ROW AND GETS BOTH PERCENTAGES.        *
019200******************************************************************
019300 250-ADD-BONUS-TIER.
019400     IF LK-PRODUCTIVITY-PCT >= BT-THRESHOLD-PCT (BT-IDX)
019500         ADD BT-BONUS-PCT (BT-IDX) TO WK-BONUS-PCT-TOTAL.
019600 250-EXIT.
019700     EXIT.
019800
019900******************************************************************
020000* 900-DIAG-DUMP - UPSI-0 ON GETS A RAW-BYTE DUMP OF THE RATE     *
020100* AND TIER TABLES TO THE JOB LOG WHEN OPERATIONS IS CHASING A    *
020200* PAY-CALCULATION DISCREPANCY.  NORMALLY OFF.                   *
020300******************************************************************
020400 900-DIAG-DUMP.
020500     MOVE PR-DUMP-BYTES TO DL-RATES.
020600     MOVE BT-DUMP-BYTES TO DL-TIERS.
020700     MOVE WK-DUMP-BYTES TO DL-WORK.
020750     MOVE WS-CALL-COUNT TO DL-CALL-COUNT.                         DM110917
020800     DISPLAY DIAG-SYSOUT-LINE.
020900 900-EXIT.
021000     EXIT.
