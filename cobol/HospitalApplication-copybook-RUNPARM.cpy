000100******************************************************************
000200* RUNPARM - PERIOD CONTROL CARD                                 *
000300* ONE RECORD, SUPPLIED AHEAD OF EACH STEP'S OTHER INPUT, GIVING *
000400* THE EVALUATION PERIOD THE STEP IS TO RUN AGAINST.  REPLACES   *
000500* THE OLD "RUN DATE = TODAY" CONVENTION - OPERATIONS WANTED THE *
000600* REPROCESS-A-PRIOR-MONTH CASE TO BE A PARAMETER, NOT A RERUN   *
000700* TRICK WITH THE SYSTEM CLOCK.                                  *
000800******************************************************************
000900* 90/06/04 JS  ORIGINAL                                         *
001000* 99/02/11 KT  Y2K - WIDENED PERIOD-START/END FROM PIC 9(6) TO  *
001100*              PIC 9(8), FULL CENTURY, CARD FORMAT RENUMBERED   *
001200******************************************************************
00130001  RUNPARM-REC.
001400    05  PERIOD-START-DATE       PIC 9(08).
001500    05  PERIOD-END-DATE         PIC 9(08).
001600    05  FILLER                  PIC X(64).
