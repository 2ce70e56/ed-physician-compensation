000100******************************************************************
000200* VALISSUE - VALIDATION ISSUE OUTPUT RECORD                     *
000300* ONE RECORD PER RULE VIOLATION FOUND BY SHFEDIT.  CARRIES THE  *
000400* OFFENDING SHIFT-ID, A SHORT ISSUE CODE FOR DOWNSTREAM SORTING *
000500* OR COUNTING, AND A FREE-TEXT EXPLANATION FOR THE AUDIT TRAIL. *
000600******************************************************************
000700* 87/12/14 JS  ORIGINAL                                         *
000800* 96/06/21 RD  WIDENED DESCRIPTION TO X(80) - AUDIT WANTED THE   *
000900*              SCHEDULE-MISMATCH MESSAGES TO CARRY BOTH TIMES    *
001000******************************************************************
00110001  VALIDATION-ISSUE-REC.
001200    05  VI-SHIFT-ID              PIC X(10).
001300    05  VI-ISSUE-TYPE            PIC X(20).
001400    05  VI-DESCRIPTION           PIC X(80).
