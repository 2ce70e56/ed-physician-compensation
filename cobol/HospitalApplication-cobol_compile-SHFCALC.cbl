000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SHFCALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/04/89.
000600 DATE-COMPILED. 04/04/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE COMPENSATION CALCULATION STEP OF
001300*          THE ED PHYSICIAN PAY RUN.  IT RE-READS THE ACTUAL
001400*          SHIFT ROSTER (SHFEDIT'S EDIT PASS ALREADY RAN AGAINST
001500*          IT IN THE PRIOR STEP), LOOKS UP EACH SHIFT'S WRVU
001600*          BILLING TOTAL, CALLS SHFHRS FOR ELAPSED HOURS AND
001700*          SHFPAYC FOR THE PAY/DIFFERENTIAL/BONUS MATH, AND
001800*          WRITES ONE SHIFT-PAY RECORD PER ACTUAL SHIFT FOR
001900*          SHFRPT TO SUMMARIZE.
002000*
002100*          VALIDATION ISSUES DO NOT STOP THIS STEP - A SHIFT
002200*          WITH A LOGGED ISSUE STILL GETS PAID.  THAT IS BY
002300*          DESIGN, PER COMP PLAN 89-1 SECTION 4.
002400*
002500******************************************************************
002600
002700         INPUT FILE    -   RUN PARAMETER CARD  (RUNPARM)
002800         INPUT FILE    -   ACTUAL SHIFT ROSTER  (ACTSHIFT)
002900         INPUT FILE    -   WRVU BILLING TOTALS   (WRVUDATA)
003000         OUTPUT FILE   -   SHIFT PAY RECORDS      (SHFPAY)
003100         DUMP FILE     -   SYSOUT
003200
003300******************************************************************
003400* CHANGES.
003500* 89/04/04 JS  ORIGINAL.
003600* 91/02/08 JS  ADDED THE WRVU LOOKUP TABLE - BILLING STARTED
003700*              SENDING US A SEPARATE FEED INSTEAD OF CARRYING
003800*              WRVUS ON THE ROSTER ITSELF.
003900* 94/06/14 RD  TABLE LOAD NOW INSERTION-SORTS ON SHIFT-ID/
004000*              PHYSICIAN-ID SO 200-LOOKUP-WRVU CAN SEARCH ALL -
004100*              BILLING'S FEED IS NOT GUARANTEED IN ANY ORDER.
004200* 99/01/20 KT  Y2K - RUNPARM AND SHFFLDS ALREADY FULL 4-DIGIT
004300*              CENTURY, REVIEWED AND SIGNED OFF.
004400* 02/07/30 RD  RAISED WRVU TABLE TO 2000 ROWS TO MATCH THE
004500*              ACTUAL-SHIFT TABLE SIZE IN SHFEDIT.
004550* 04/03/11 RD  100-MAINLINE NOW SKIPS ANY SHIFT WHOSE START DATE  RD040311
004560*              FALLS OUTSIDE RUNPARM'S PERIOD WINDOW BEFORE       RD040311
004570*              WRITING SHFPAY - PAYROLL WAS GETTING PAY RECORDS   RD040311
004580*              FOR SHIFTS OUTSIDE THE RUN PERIOD BECAUSE SHFPAY   RD040311
004590*              CARRIES NO DATE OF ITS OWN FOR SHFRPT TO FILTER ON.RD040311
004595* 11/09/17 DM  WK-INSERT-DONE-SW MOVED TO A 77-LEVEL - IT IS A    DM110917
004597*              SINGLE SCRATCH SWITCH FOR THE TABLE LOAD, NOT A    DM110917
004598*              GROUP MEMBER.                                     DM110917
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS DIAG-MODE-ON
005400            OFF STATUS IS DIAG-MODE-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT RUNPARM-FILE
006300     ASSIGN TO UT-S-RUNPARM
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS RUN-STATUS.
006600
006700     SELECT ACTSHIFT
006800     ASSIGN TO UT-S-ACTSHFT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS ACT-STATUS.
007100
007200     SELECT WRVUDATA
007300     ASSIGN TO UT-S-WRVUDTA
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS WRV-STATUS.
007600
007700     SELECT SHFPAY
007800     ASSIGN TO UT-S-SHFPAY
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS SHP-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200****** ONE-RECORD CONTROL CARD GIVING THE EVALUATION PERIOD
009300 FD  RUNPARM-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RUNPARM-FILE-REC.
009900 01  RUNPARM-FILE-REC PIC X(80).
010000
010100****** SAME ROSTER SHFEDIT EDITED IN THE PRIOR STEP, REOPENED
010200****** HERE AS A FRESH SEQUENTIAL PASS - THIS SHOP NEVER PASSES
010300****** A TABLE BETWEEN JOB STEPS, ONLY FILES
010400 FD  ACTSHIFT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 58 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS ACTUAL-SHIFT-REC.
011000 01  ACTUAL-SHIFT-REC PIC X(58).
011100
011200****** ONE WRVU TOTAL PER (SHIFT-ID,PHYSICIAN-ID) - NOT
011300****** GUARANTEED TO ARRIVE IN ANY PARTICULAR ORDER
011400 FD  WRVUDATA
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 25 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS WRVU-REC.
012000 01  WRVU-REC PIC X(25).
012100
012200****** ONE RECORD PER ACTUAL SHIFT, CARRYING THE PAY MATH
012300 FD  SHFPAY
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 80 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SHFPAY-FD-REC.
012900 01  SHFPAY-FD-REC PIC X(80).
013000
013100 WORKING-STORAGE SECTION.
013200
013300 01  FILE-STATUS-CODES.
013400     05  RUN-STATUS              PIC X(02).
013500     05  ACT-STATUS              PIC X(02).
013600     05  WRV-STATUS              PIC X(02).
013700     05  SHP-STATUS              PIC X(02).
013800     05  FILLER                  PIC X(02).
013900
014000 COPY RUNPARM.
014100
014200 01  ACTUAL-SHIFT-WORK.
014300     COPY SHFFLDS.
014400     05  FILLER                  PIC X(02).
014500
014600 01  WS-WRVU-REC.
014700     05  WR-SHIFT-ID             PIC X(10).
014800     05  WR-PHYSICIAN-ID         PIC X(08).
014900     05  WR-WRVU-TOTAL           PIC S9(05)V99.
015000
015100******************************************************************
015200* WRVU-TABLE - LOADED BY THE INSERTION-SORT PARAGRAPHS BELOW SO  *
015300* IT COMES OUT IN SHIFT-ID/PHYSICIAN-ID ORDER FOR 200-LOOKUP-WRVU*
015400* TO RESOLVE WITH SEARCH ALL - BILLING'S FEED ISN'T SORTED.      *
015500******************************************************************
015600 01  WRVU-TABLE.
015700     05  WV-ROW OCCURS 2000 TIMES
015800             ASCENDING KEY IS WV-SHIFT-ID, WV-PHYSICIAN-ID
015900             INDEXED BY WV-IDX.
016000         10  WV-SHIFT-ID         PIC X(10).
016100         10  WV-PHYSICIAN-ID     PIC X(08).
016200         10  WV-WRVU-TOTAL       PIC S9(05)V99.
016300         10  FILLER              PIC X(01).
016400 01  WRVU-TABLE-DUMP-R REDEFINES WRVU-TABLE.
016500     05  WV-DUMP-BYTES           PIC X(52000).
016600
016700 01  TABLE-COUNTS.
016800     05  WS-WRVU-COUNT           PIC S9(08) COMP VALUE ZERO.
016900     05  WS-SHIFTS-READ          PIC S9(08) COMP VALUE ZERO.
017000     05  WS-SHIFT-COUNT          PIC S9(08) COMP VALUE ZERO.
017100
017200 01  SHFHRS-LINKAGE-WORK.
017300     05  WK-HRS-START-DATE       PIC 9(08).
017400     05  WK-HRS-START-TIME       PIC 9(04).
017500     05  WK-HRS-END-DATE         PIC 9(08).
017600     05  WK-HRS-END-TIME         PIC 9(04).
017700     05  WK-HRS-ELAPSED-HOURS    PIC S9(03)V99.
017800     05  WK-HRS-RETURN-CD        PIC S9(04) COMP.
017900     05  FILLER                  PIC X(02).
018000 01  SHFHRS-LINKAGE-DUMP-R REDEFINES SHFHRS-LINKAGE-WORK.
018100     05  HRS-DUMP-BYTES          PIC X(28).
018200
018300******************************************************************
018400* SHFPAYC-WORK-AREA - PASSED BY REFERENCE TO SHFPAYC.  LAYOUT    *
018500* MUST LINE UP FIELD-FOR-FIELD WITH SHFPAYC-PARMS IN SHFPAYC'S   *
018600* OWN LINKAGE SECTION.                                           *
018700******************************************************************
018800 01  SHFPAYC-WORK-AREA.
018900     05  PW-SHIFT-TYPE           PIC X(08).
019000     05  PW-SHIFT-HOURS          PIC S9(03)V99.
019100     05  PW-WRVU-TOTAL           PIC S9(05)V99.
019200     05  PW-BASE-PAY             PIC S9(07)V99.
019300     05  PW-DIFFERENTIAL-PAY     PIC S9(07)V99.
019400     05  PW-TOTAL-PAY            PIC S9(07)V99.
019500     05  PW-WRVUS-PER-HOUR       PIC S9(03)V99.
019600     05  PW-PRODUCTIVITY-PCT     PIC S9(03)V99.
019700     05  PW-PRODUCTIVITY-BONUS   PIC S9(07)V99.
019800
019900 COPY SHFPAYRC.
020000
020100 01  FLAGS-AND-SWITCHES.
020200     05  MORE-ACT-SW             PIC X(01) VALUE "Y".
020300         88  NO-MORE-ACTUAL          VALUE "N".
020400     05  MORE-WRVU-SW            PIC X(01) VALUE "Y".
020500         88  NO-MORE-WRVU             VALUE "N".
020600     05  FILLER                  PIC X(02).
020650
020675 77  WK-INSERT-DONE-SW           PIC X(01).                       DM110917
020700     88  WK-INSERT-DONE              VALUE "Y".                   DM110917
020900
021000 COPY ABENDREC.
021100
021200 PROCEDURE DIVISION.
021300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400     PERFORM 100-MAINLINE THRU 100-EXIT
021500             UNTIL NO-MORE-ACTUAL.
021600     PERFORM 900-CLEANUP THRU 900-EXIT.
021700     MOVE +0 TO RETURN-CODE.
021800     GOBACK.
021900
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200     DISPLAY "******** BEGIN JOB SHFCALC ********".
022300     OPEN INPUT RUNPARM-FILE, ACTSHIFT, WRVUDATA.
022400     OPEN OUTPUT SHFPAY, SYSOUT.
022500
022600     READ RUNPARM-FILE INTO RUNPARM-REC
022700         AT END
022800         MOVE "MISSING RUNPARM CONTROL CARD" TO ABEND-REASON
022900         GO TO 1000-ABEND-RTN
023000     END-READ.
023100     DISPLAY "** EVALUATION PERIOD **".
023200     DISPLAY PERIOD-START-DATE.
023300     DISPLAY PERIOD-END-DATE.
023400
023500     PERFORM 050-LOAD-WRVU-TABLE THRU 050-EXIT.
023600
023700     READ ACTSHIFT INTO ACTUAL-SHIFT-WORK
023800         AT END
023900         MOVE "N" TO MORE-ACT-SW
024000     END-READ.
024100 000-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500* 050-LOAD-WRVU-TABLE - READS THE WHOLE WRVU FEED AND INSERTION- *
024600* SORTS IT INTO WRVU-TABLE ON (SHIFT-ID,PHYSICIAN-ID) SO THE     *
024700* MAIN LOOP CAN RESOLVE EACH SHIFT'S TOTAL WITH SEARCH ALL.      *
024800******************************************************************
024900 050-LOAD-WRVU-TABLE.
025000     MOVE "050-LOAD-WRVU-TABLE" TO PARA-NAME.
025100     PERFORM 055-READ-WRVU THRU 055-EXIT.
025200     PERFORM 056-INSERT-WRVU-ROW THRU 056-EXIT
025300             UNTIL NO-MORE-WRVU.
025400 050-EXIT.
025500     EXIT.
025600
025700 055-READ-WRVU.
025800     READ WRVUDATA INTO WS-WRVU-REC
025900         AT END MOVE "N" TO MORE-WRVU-SW
026000     END-READ.
026100 055-EXIT.
026200     EXIT.
026300
026400 056-INSERT-WRVU-ROW.
026500     ADD +1 TO WS-WRVU-COUNT.
026600     SET WV-IDX TO WS-WRVU-COUNT.
026700     MOVE "N" TO WK-INSERT-DONE-SW.
026800     PERFORM 057-SHIFT-ROW-UP THRU 057-EXIT
026900             UNTIL WV-IDX = 1 OR WK-INSERT-DONE.
027000     MOVE WR-SHIFT-ID     TO WV-SHIFT-ID (WV-IDX).
027100     MOVE WR-PHYSICIAN-ID TO WV-PHYSICIAN-ID (WV-IDX).
027200     MOVE WR-WRVU-TOTAL   TO WV-WRVU-TOTAL (WV-IDX).
027300     PERFORM 055-READ-WRVU THRU 055-EXIT.
027400 056-EXIT.
027500     EXIT.
027600
027700 057-SHIFT-ROW-UP.
027800     IF WV-SHIFT-ID (WV-IDX - 1) > WR-SHIFT-ID
027900     OR (WV-SHIFT-ID (WV-IDX - 1) = WR-SHIFT-ID AND
028000         WV-PHYSICIAN-ID (WV-IDX - 1) > WR-PHYSICIAN-ID)
028100         MOVE WV-ROW (WV-IDX - 1) TO WV-ROW (WV-IDX)
028200         SET WV-IDX DOWN BY 1
028300     ELSE
028400         MOVE "Y" TO WK-INSERT-DONE-SW
028500     END-IF.
028600 057-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000* 100-MAINLINE - COMP-REPORT RULE 1 IS APPLIED RIGHT HERE, NOT   *
029100* IN SHFRPT - SHIFT-PAY CARRIES NO DATE FIELD, SO THE ACTUAL     *
029200* ROSTER (WHICH DOES) IS THE ONLY PLACE LEFT TO FILTER ON THE    *
029300* EVALUATION PERIOD BEFORE THE PAY RECORD GETS WRITTEN.  A SHIFT *
029400* STARTING OUTSIDE THE PERIOD IS SKIPPED ENTIRELY - NO PAY       *
029500* RECORD, NOT EVEN A ZERO ONE.                                   *
029600******************************************************************
029700 100-MAINLINE.
029800     MOVE "100-MAINLINE" TO PARA-NAME.
029900     ADD +1 TO WS-SHIFTS-READ.
030000
030100     IF START-DATE-F < PERIOD-START-DATE                          RD040311
030200     OR START-DATE-F > PERIOD-END-DATE                            RD040311
030300         GO TO 100-NEXT-SHIFT.                                    RD040311
030400
030500     ADD +1 TO WS-SHIFT-COUNT.
030600     MOVE START-DATE-F TO WK-HRS-START-DATE.
030700     MOVE START-TIME-F TO WK-HRS-START-TIME.
030800     MOVE END-DATE-F   TO WK-HRS-END-DATE.
030900     MOVE END-TIME-F   TO WK-HRS-END-TIME.
031000     CALL 'SHFHRS' USING WK-HRS-START-DATE, WK-HRS-START-TIME,
031100                          WK-HRS-END-DATE,   WK-HRS-END-TIME,
031200                          WK-HRS-ELAPSED-HOURS, WK-HRS-RETURN-CD.
031300
031400     PERFORM 200-LOOKUP-WRVU THRU 200-EXIT.
031500
031600     MOVE SHIFT-TYPE-F          TO PW-SHIFT-TYPE.
031700     MOVE WK-HRS-ELAPSED-HOURS  TO PW-SHIFT-HOURS.
031800     CALL 'SHFPAYC' USING SHFPAYC-WORK-AREA.
031900
032000     PERFORM 700-WRITE-SHIFT-PAY THRU 700-EXIT.
032100
032200 100-NEXT-SHIFT.
032300     READ ACTSHIFT INTO ACTUAL-SHIFT-WORK
032400         AT END
032500         MOVE "N" TO MORE-ACT-SW
032600     END-READ.
032700 100-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100* 200-LOOKUP-WRVU - SHIFT HAS NO BILLING RECORD ON FILE -> ZERO  *
033200* WRVUS, ZERO PRODUCTIVITY, PER COMP-CALCULATOR RULE 5.          *
033300******************************************************************
033400 200-LOOKUP-WRVU.
033500     MOVE "200-LOOKUP-WRVU" TO PARA-NAME.
033600     MOVE ZERO TO PW-WRVU-TOTAL.
033700     SEARCH ALL WV-ROW
033800         AT END
033900             MOVE ZERO TO PW-WRVU-TOTAL
034000         WHEN WV-SHIFT-ID (WV-IDX)     = SHIFT-ID-F
034100          AND WV-PHYSICIAN-ID (WV-IDX) = PHYSICIAN-ID-F
034200             MOVE WV-WRVU-TOTAL (WV-IDX) TO PW-WRVU-TOTAL.
034300 200-EXIT.
034400     EXIT.
034500
034600 700-WRITE-SHIFT-PAY.
034700     MOVE "700-WRITE-SHIFT-PAY" TO PARA-NAME.
034800     MOVE SHIFT-ID-F            TO SP-SHIFT-ID.
034900     MOVE PHYSICIAN-ID-F        TO SP-PHYSICIAN-ID.
035000     MOVE PW-SHIFT-HOURS        TO SP-SHIFT-HOURS.
035100     MOVE PW-BASE-PAY           TO SP-BASE-PAY.
035200     MOVE PW-DIFFERENTIAL-PAY   TO SP-DIFFERENTIAL-PAY.
035300     MOVE PW-TOTAL-PAY          TO SP-TOTAL-PAY.
035400     MOVE PW-WRVU-TOTAL         TO SP-WRVU-TOTAL.
035500     MOVE PW-WRVUS-PER-HOUR     TO SP-WRVUS-PER-HOUR.
035600     MOVE PW-PRODUCTIVITY-PCT   TO SP-PRODUCTIVITY-PCT.
035700     MOVE PW-PRODUCTIVITY-BONUS TO SP-PRODUCTIVITY-BONUS.
035800     WRITE SHFPAY-FD-REC FROM SHIFT-PAY-REC.
035900 700-EXIT.
036000     EXIT.
036100
036200 850-CLOSE-FILES.
036300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036400     CLOSE RUNPARM-FILE, ACTSHIFT, WRVUDATA, SHFPAY, SYSOUT.
036500 850-EXIT.
036600     EXIT.
036700
036800 900-CLEANUP.
036900     MOVE "900-CLEANUP" TO PARA-NAME.
037000     IF DIAG-MODE-ON
037100         DISPLAY WV-DUMP-BYTES (1:200).
037200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037300     DISPLAY "** WRVU RECORDS LOADED **".
037400     DISPLAY WS-WRVU-COUNT.
037500     DISPLAY "** ACTUAL SHIFTS READ **".
037600     DISPLAY WS-SHIFTS-READ.
037700     DISPLAY "** ACTUAL SHIFTS PRICED (IN EVALUATION PERIOD) **".
037800     DISPLAY WS-SHIFT-COUNT.
037900     DISPLAY "******** NORMAL END OF JOB SHFCALC ********".
038000 900-EXIT.
038100     EXIT.
038200
038300 1000-ABEND-RTN.
038400     WRITE SYSOUT-REC FROM ABEND-REC.
038500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038600     DISPLAY "*** ABNORMAL END OF JOB - SHFCALC ***" UPON CONSOLE.
038700     DIVIDE ZERO-VAL INTO ONE-VAL.
