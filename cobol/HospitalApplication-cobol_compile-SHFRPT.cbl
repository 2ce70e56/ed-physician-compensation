000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SHFRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE LAST STEP OF THE ED PHYSICIAN PAY
001300*          RUN.  IT READS THE SHIFT-PAY FILE SHFCALC WROTE -
001400*          SHFCALC ALREADY DROPPED ANYTHING OUTSIDE THE
001500*          EVALUATION PERIOD, SO EVERY RECORD HERE GETS SUMMED -
001600*          CONTROL-BREAKS ON PHYSICIAN-ID TO ACCUMULATE
001700*          HOURS/WRVUS/PAY, ADDS THE PERIOD PERFORMANCE BONUS AT
001800*          EACH BREAK, AND PRINTS THE COMPENSATION SUMMARY
001900*          REPORT.  THE GRAND-TOTAL FOOTER ALSO CARRIES A COUNT
002000*          OF VALIDATION ISSUES, PICKED UP BY REOPENING
002100*          SHFEDIT'S ISSUES FILE JUST TO COUNT IT - WE DO NOT
002200*          CARRY THE DETAIL FORWARD.
002300*
002400******************************************************************
002500
002600         INPUT FILE    -   RUN PARAMETER CARD  (RUNPARM)
002700         INPUT FILE    -   SHIFT PAY RECORDS     (SHFPAY)
002800         INPUT FILE    -   VALIDATION ISSUES      (ISSUES)
002900         OUTPUT FILE   -   COMP SUMMARY REPORT   (COMPRPT)
003000         DUMP FILE     -   SYSOUT
003100
003200******************************************************************
003300* CHANGES.
003400* 89/04/18 JS  ORIGINAL.
003500* 91/02/11 JS  ADDED THE VALIDATION-ISSUE COUNT TO THE FOOTER -
003600*              PAYROLL WANTED A RUN-LEVEL SIGNAL THAT SOMETHING
003700*              NEEDS CHASING BEFORE THEY RELEASE THE CHECKS.
003800* 95/08/14 RD  ADDED THE PERIOD PERFORMANCE BONUS AT THE BREAK
003900*              PER COMP PLAN 95-2 - MEAN PRODUCTIVITY OVER THE
004000*              WHOLE PERIOD, NOT JUST THE LAST SHIFT.
004100* 99/01/25 KT  Y2K - RUNPARM AND SHFPAYRC ALREADY FULL 4-DIGIT
004200*              CENTURY, REVIEWED AND SIGNED OFF.
004300* 02/08/05 RD  RUNPARM IS READ HERE TOO NOW, SOLELY FOR THE PAGE  RD020805
004400*              HEADER DATES - SHFCALC ALREADY DROPPED ANY SHIFT   RD020805
004500*              OUTSIDE THE PERIOD BEFORE WRITING SHFPAY, SO THIS  RD020805
004600*              STEP NEVER SAW THE OUT-OF-PERIOD RECORDS AT ALL.   RD020805
004620* 11/09/17 DM  650-CALC-PERFORMANCE-BONUS WAS FOLDING PA-TOTAL-   DM110917
004640*              PROD-BONUS INTO THE 15 PCT BASE - COMP PLAN 95-2   DM110917
004660*              SAYS SHIFT PAY ONLY.  BONUS BASE CORRECTED, PROD   DM110917
004680*              BONUS REMAINS A SEPARATE LINE ON THE FOOTER.       DM110917
004685* 11/09/17 DM  FIRST-PHYS-SW MOVED TO A 77-LEVEL - IT IS A SINGLE DM110917
004690*              SCRATCH SWITCH FOR THE BREAK LOGIC, NOT A GROUP    DM110917
004695*              MEMBER.                                           DM110917
004696* 12/04/17 DM  GRAND-TOTAL-AREA CARRIED NO HOURS/WRVU FIGURES -   DM120417
004697*              ADDED GT-HOURS/GT-WRVU, ROLLED IN AT THE PHYSICIAN DM120417
004698*              BREAK, AND PRINTED ON THE FOOTER2 LINE.  GRAND-    DM120417
004699*              TOTAL-DUMP-R WIDENED TO MATCH.                     DM120417
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500     UPSI-0 ON STATUS IS DIAG-MODE-ON
005600            OFF STATUS IS DIAG-MODE-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT RUNPARM-FILE                                          RD020805
006500     ASSIGN TO UT-S-RUNPARM
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS RUN-STATUS.
006800
006900     SELECT SHFPAY
007000     ASSIGN TO UT-S-SHFPAY
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS SHP-STATUS.
007300
007400     SELECT ISSUES
007500     ASSIGN TO UT-S-ISSUES
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS ISS-STATUS.
007800
007900     SELECT COMPRPT
008000     ASSIGN TO UT-S-COMPRPT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS RPT-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300
009400****** ONE-RECORD CONTROL CARD GIVING THE EVALUATION PERIOD
009500 FD  RUNPARM-FILE                                                 RD020805
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS RUNPARM-FILE-REC.                             RD020805
010100 01  RUNPARM-FILE-REC PIC X(80).                                  RD020805
010200
010300****** PRICED SHIFTS FROM SHFCALC, ALREADY IN PHYSICIAN-ID ORDER
010400****** SINCE ACTUAL-SHIFTS CAME IN THAT WAY
010500 FD  SHFPAY
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SHFPAY-IN-REC.
011100 01  SHFPAY-IN-REC PIC X(80).
011200
011300****** SHFEDIT'S OUTPUT FILE, REOPENED HERE READ-ONLY FOR THE
011400****** RECORD COUNT ONLY - WE DO NOT NEED THE DETAIL
011500 FD  ISSUES
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 110 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ISSUES-IN-REC.
012100 01  ISSUES-IN-REC PIC X(110).
012200
012300 FD  COMPRPT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 132 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS RPT-REC.
012900 01  RPT-REC  PIC X(132).
013000
013100 WORKING-STORAGE SECTION.
013200
013300 01  FILE-STATUS-CODES.
013400     05  RUN-STATUS              PIC X(02).
013500     05  SHP-STATUS              PIC X(02).
013600     05  ISS-STATUS              PIC X(02).
013700     05  RPT-STATUS              PIC X(02).
013800     05  FILLER                  PIC X(02).
013900
014000 COPY RUNPARM.
014100
014200 COPY SHFPAYRC.
014300
014400******************************************************************
014500* PHYS-ACCUM-AREA - RUNNING TOTALS FOR THE PHYSICIAN CURRENTLY   *
014600* AT THE HEAD OF THE CONTROL BREAK.  CLEARED BY 500-NEW-PHYS-BRK *
014700* AND PRINTED BY 600-PHYSICIAN-BREAK WHEN THE ID CHANGES.        *
014800******************************************************************
014900 01  PHYS-ACCUM-AREA.
015000     05  PA-PHYSICIAN-ID         PIC X(08).
015100     05  PA-TOTAL-HOURS          PIC S9(07)V99 VALUE ZERO.
015200     05  PA-TOTAL-WRVU           PIC S9(07)V99 VALUE ZERO.
015300     05  PA-TOTAL-SHIFT-PAY      PIC S9(09)V99 VALUE ZERO.
015400     05  PA-TOTAL-PROD-BONUS     PIC S9(09)V99 VALUE ZERO.
015500     05  PA-PERF-BONUS           PIC S9(09)V99 VALUE ZERO.
015600     05  PA-TOTAL-COMP           PIC S9(09)V99 VALUE ZERO.
015700     05  PA-AVG-WRVU-PER-HOUR    PIC S9(03)V99 VALUE ZERO.
015800     05  PA-PROD-PCT-SUM         PIC S9(07)V99 VALUE ZERO.
015900     05  PA-PROD-PCT-COUNT       PIC S9(05) COMP VALUE ZERO.
016000     05  PA-PROD-PCT-MEAN        PIC S9(03)V99 VALUE ZERO.
016100 01  PHYS-ACCUM-DUMP-R REDEFINES PHYS-ACCUM-AREA.
016200     05  PA-DUMP-BYTES           PIC X(59).
016300
016400 01  GRAND-TOTAL-AREA.
016500     05  GT-SHIFT-PAY            PIC S9(09)V99 VALUE ZERO.
016600     05  GT-PROD-BONUS           PIC S9(09)V99 VALUE ZERO.
016700     05  GT-PERF-BONUS           PIC S9(09)V99 VALUE ZERO.
016800     05  GT-TOTAL-COMP           PIC S9(09)V99 VALUE ZERO.
016820     05  GT-HOURS                PIC S9(07)V99 VALUE ZERO.        DM120417
016840     05  GT-WRVU                 PIC S9(07)V99 VALUE ZERO.        DM120417
016900     05  GT-PHYSICIAN-COUNT      PIC S9(05) COMP VALUE ZERO.
017000     05  GT-ISSUE-COUNT          PIC S9(05) COMP VALUE ZERO.
017100 01  GRAND-TOTAL-DUMP-R REDEFINES GRAND-TOTAL-AREA.
017150     05  GT-DUMP-BYTES           PIC X(70).                       DM120417
017300
017400 01  COUNTERS-AND-SWITCHES.
017500     05  WS-LINES                PIC 9(02) VALUE 99.
017600     05  WS-PAGES                PIC 9(03) VALUE 1.
017700     05  WS-SHIFTS-READ          PIC S9(07) COMP VALUE ZERO.
017800     05  FILLER                  PIC X(02).
017900 01  COUNTERS-DUMP-R REDEFINES COUNTERS-AND-SWITCHES.
018000     05  CTR-DUMP-BYTES          PIC X(11).
018100
018200 01  FLAGS-AND-SWITCHES.
018300     05  MORE-SHFPAY-SW          PIC X(01) VALUE "Y".
018400         88  NO-MORE-SHFPAY          VALUE "N".
018500     05  MORE-ISSUES-SW          PIC X(01) VALUE "Y".
018600         88  NO-MORE-ISSUES          VALUE "N".
018650     05  FILLER                  PIC X(02).
018675
018690 77  FIRST-PHYS-SW               PIC X(01) VALUE "Y".             DM110917
018800     88  FIRST-PHYSICIAN             VALUE "Y".                   DM110917
019000
019100 01  WS-HDR-REC.
019200     05  FILLER                  PIC X(01) VALUE " ".
019300     05  FILLER                  PIC X(24)
019400               VALUE "ED PHYS COMP SUMMARY -- ".
019500     05  HDR-START-DATE          PIC 9(08).
019600     05  FILLER                  PIC X(04) VALUE " TO ".
019700     05  HDR-END-DATE             PIC 9(08).
019800     05  FILLER                  PIC X(20) VALUE SPACES.
019900     05  FILLER                  PIC X(34) VALUE
020000         "ED PHYSICIAN COMPENSATION SUMMARY".
020100     05  FILLER                  PIC X(18)
020200               VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
020300     05  PAGE-NBR-O              PIC ZZ9.
020400     05  FILLER                  PIC X(24) VALUE SPACES.
020500
020600 01  WS-COLM-HDR-REC.
020700     05  FILLER                  PIC X(02) VALUE SPACES.
020800     05  FILLER                  PIC X(12) VALUE "PHYSICIAN-ID".
020900     05  FILLER                  PIC X(02) VALUE SPACES.
021000     05  FILLER                  PIC X(09) VALUE "HOURS".
021100     05  FILLER                  PIC X(02) VALUE SPACES.
021200     05  FILLER                  PIC X(09) VALUE "WRVU".
021300     05  FILLER                  PIC X(02) VALUE SPACES.
021400     05  FILLER                  PIC X(12) VALUE "AVG WRVU/HR".
021500     05  FILLER                  PIC X(02) VALUE SPACES.
021600     05  FILLER                  PIC X(12) VALUE "SHIFT PAY".
021700     05  FILLER                  PIC X(02) VALUE SPACES.
021800     05  FILLER                  PIC X(12) VALUE "PROD BONUS".
021900     05  FILLER                  PIC X(02) VALUE SPACES.
022000     05  FILLER                  PIC X(12) VALUE "PERF BONUS".
022100     05  FILLER                  PIC X(02) VALUE SPACES.
022200     05  FILLER                  PIC X(13) VALUE "TOTAL COMP".
022300     05  FILLER                  PIC X(21) VALUE SPACES.
022400
022500 01  WS-PHYS-RPT-REC.
022600     05  FILLER                  PIC X(02) VALUE SPACES.
022700     05  PHYSICIAN-ID-O          PIC X(08).
022800     05  FILLER                  PIC X(06) VALUE SPACES.
022900     05  HOURS-O                 PIC ZZ,ZZ9.99.
023000     05  FILLER                  PIC X(02) VALUE SPACES.
023100     05  WRVU-O                  PIC ZZ,ZZ9.99.
023200     05  FILLER                  PIC X(02) VALUE SPACES.
023300     05  AVG-WRVU-HR-O           PIC Z9.99.
023400     05  FILLER                  PIC X(05) VALUE SPACES.
023500     05  SHIFT-PAY-O             PIC ZZ,ZZZ,ZZ9.99.
023600     05  FILLER                  PIC X(01) VALUE SPACES.
023700     05  PROD-BONUS-O            PIC ZZ,ZZZ,ZZ9.99.
023800     05  FILLER                  PIC X(01) VALUE SPACES.
023900     05  PERF-BONUS-O            PIC ZZ,ZZZ,ZZ9.99.
024000     05  FILLER                  PIC X(01) VALUE SPACES.
024100     05  TOTAL-COMP-O            PIC ZZ,ZZZ,ZZ9.99.
024200     05  FILLER                  PIC X(10) VALUE SPACES.
024300
024400 01  WS-BLANK-LINE.
024500     05  FILLER                  PIC X(132) VALUE SPACES.
024600
024700 01  WS-FOOTER-HDR.
024800     05  FILLER                  PIC X(30)
024900               VALUE "** GRAND TOTALS FOR PERIOD **".
025000     05  FILLER                  PIC X(102) VALUE SPACES.
025100
025200 01  WS-FOOTER-REC.
025300     05  FILLER                  PIC X(02) VALUE SPACES.
025400     05  FILLER                  PIC X(16)
025500               VALUE "TOTAL SHIFT PAY:".
025600     05  FOOTER-SHIFT-PAY-O      PIC ZZZ,ZZZ,ZZ9.99.
025700     05  FILLER                  PIC X(17)
025800               VALUE "  TOTAL PROD BON:".
025900     05  FOOTER-PROD-BONUS-O     PIC ZZZ,ZZZ,ZZ9.99.
026000     05  FILLER                  PIC X(17)
026100               VALUE "  TOTAL PERF BON:".
026200     05  FOOTER-PERF-BONUS-O     PIC ZZZ,ZZZ,ZZ9.99.
026300     05  FILLER                  PIC X(16) VALUE "  TOTAL COMP:".
026400     05  FOOTER-TOTAL-COMP-O     PIC ZZZ,ZZZ,ZZ9.99.
026500     05  FILLER                  PIC X(23) VALUE SPACES.
026600
026700 01  WS-FOOTER-REC2.
026800     05  FILLER                  PIC X(02) VALUE SPACES.
026900     05  FILLER                  PIC X(19)
027000               VALUE "PHYSICIANS PAID:".
027100     05  FOOTER-PHYS-COUNT-O     PIC ZZ,ZZ9.
027200     05  FILLER                  PIC X(20)
027300               VALUE "  VALIDATION ISSUES:".
027400     05  FOOTER-ISSUE-COUNT-O    PIC ZZ,ZZ9.
027420     05  FILLER                  PIC X(14)                        DM120417
027430               VALUE "  TOTAL HOURS:".                            DM120417
027440     05  FOOTER-HOURS-O          PIC ZZ,ZZ9.99.                   DM120417
027450     05  FILLER                  PIC X(13)                        DM120417
027460               VALUE "  TOTAL WRVU:".                             DM120417
027470     05  FOOTER-WRVU-O           PIC ZZ,ZZ9.99.                   DM120417
027480     05  FILLER                  PIC X(34) VALUE SPACES.          DM120417
027600
027700 COPY ABENDREC.
027800
027900 PROCEDURE DIVISION.
028000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028100     PERFORM 100-MAINLINE THRU 100-EXIT
028200             UNTIL NO-MORE-SHFPAY.
028300     PERFORM 600-PHYSICIAN-BREAK THRU 600-EXIT.
028400     PERFORM 900-CLEANUP THRU 900-EXIT.
028500     MOVE +0 TO RETURN-CODE.
028600     GOBACK.
028700
028800 000-HOUSEKEEPING.
028900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029000     DISPLAY "******** BEGIN JOB SHFRPT ********".
029100     OPEN INPUT RUNPARM-FILE, SHFPAY, ISSUES.                     RD020805
029200     OPEN OUTPUT COMPRPT, SYSOUT.
029300
029400     READ RUNPARM-FILE INTO RUNPARM-REC                           RD020805
029500         AT END
029600         MOVE "MISSING RUNPARM CONTROL CARD" TO ABEND-REASON
029700         GO TO 1000-ABEND-RTN
029800     END-READ.
029900
030000     PERFORM 950-COUNT-ISSUES THRU 950-EXIT.
030100
030200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
030300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
030400
030500     READ SHFPAY INTO SHIFT-PAY-REC
030600         AT END
030700         MOVE "N" TO MORE-SHFPAY-SW
030800     END-READ.
030900 000-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300* 100-MAINLINE - RULE 1 (THE PERIOD FILTER) IS APPLIED BACK IN   *
031400* SHFCALC, WHICH STILL HAS THE ACTUAL SHIFT'S START DATE ON HAND *
031500* WHEN IT WRITES SHFPAY - SHIFT-PAY CARRIES NO DATE FIELD OF ITS *
031600* OWN, SO EVERY RECORD THIS STEP READS IS ALREADY IN PERIOD.     *
031700******************************************************************
031800 100-MAINLINE.
031900     MOVE "100-MAINLINE" TO PARA-NAME.
032000     ADD +1 TO WS-SHIFTS-READ.
032100     PERFORM 500-ACCUM-SHIFT THRU 500-EXIT.
032200
032300     READ SHFPAY INTO SHIFT-PAY-REC
032400         AT END
032500         MOVE "N" TO MORE-SHFPAY-SW
032600     END-READ.
032700 100-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100* 500-ACCUM-SHIFT - COMP-REPORT RULES 2-3.  ROLLS ONE IN-PERIOD   
033200* SHIFT INTO THE CURRENT PHYSICIAN'S RUNNING TOTALS.  THE BREAK   
033300* FIRES WHEN THE INCOMING PHYSICIAN-ID CHANGES FROM THE ONE THE   
033400* TOTALS ARE HELD FOR.                                           *
033500******************************************************************
033600 500-ACCUM-SHIFT.
033700     MOVE "500-ACCUM-SHIFT" TO PARA-NAME.
033800
033900     IF FIRST-PHYSICIAN
034000         MOVE "N" TO FIRST-PHYS-SW
034100         MOVE SP-PHYSICIAN-ID TO PA-PHYSICIAN-ID
034200     ELSE
034300     IF SP-PHYSICIAN-ID NOT = PA-PHYSICIAN-ID
034400         PERFORM 600-PHYSICIAN-BREAK THRU 600-EXIT
034500         MOVE SP-PHYSICIAN-ID TO PA-PHYSICIAN-ID.
034600
034700     ADD SP-SHIFT-HOURS        TO PA-TOTAL-HOURS.
034800     ADD SP-WRVU-TOTAL         TO PA-TOTAL-WRVU.
034900     ADD SP-TOTAL-PAY          TO PA-TOTAL-SHIFT-PAY.
035000     ADD SP-PRODUCTIVITY-BONUS TO PA-TOTAL-PROD-BONUS.
035100     ADD SP-PRODUCTIVITY-PCT   TO PA-PROD-PCT-SUM.
035200     ADD +1                    TO PA-PROD-PCT-COUNT.
035300 500-EXIT.
035400     EXIT.
035500
035600******************************************************************
035700* 600-PHYSICIAN-BREAK - PRINTS THE LINE FOR THE PHYSICIAN WHOSE   
035800* TOTALS ARE CURRENTLY ACCUMULATED, ADDS THE TOTALS INTO THE      
035900* GRAND-TOTAL AREA, AND CLEARS THE ACCUMULATORS FOR THE NEXT ONE. 
036000* DOES NOTHING IF NO SHIFT HAS BEEN ACCUMULATED YET.              
036100******************************************************************
036200 600-PHYSICIAN-BREAK.
036300     MOVE "600-PHYSICIAN-BREAK" TO PARA-NAME.
036400     IF FIRST-PHYSICIAN
036500         GO TO 600-EXIT.
036600
036700     PERFORM 650-CALC-PERFORMANCE-BONUS THRU 650-EXIT.
036800
036900     IF PA-TOTAL-HOURS > ZERO
037000         COMPUTE PA-AVG-WRVU-PER-HOUR ROUNDED =
037100                 PA-TOTAL-WRVU / PA-TOTAL-HOURS
037200     ELSE
037300         MOVE ZERO TO PA-AVG-WRVU-PER-HOUR.
037400
037500     COMPUTE PA-TOTAL-COMP =
037600         PA-TOTAL-SHIFT-PAY + PA-TOTAL-PROD-BONUS + PA-PERF-BONUS.
037700
037800     PERFORM 740-WRITE-PHYS-DETAIL THRU 740-EXIT.
037900
037920     ADD PA-TOTAL-HOURS      TO GT-HOURS.                        DM120417
037960     ADD PA-TOTAL-WRVU       TO GT-WRVU.                         DM120417
038000     ADD PA-TOTAL-SHIFT-PAY  TO GT-SHIFT-PAY.
038100     ADD PA-TOTAL-PROD-BONUS TO GT-PROD-BONUS.
038200     ADD PA-PERF-BONUS       TO GT-PERF-BONUS.
038300     ADD PA-TOTAL-COMP       TO GT-TOTAL-COMP.
038400     ADD +1                  TO GT-PHYSICIAN-COUNT.
038500
038600     MOVE ZERO TO PA-TOTAL-HOURS, PA-TOTAL-WRVU,
038700                   PA-TOTAL-SHIFT-PAY, PA-TOTAL-PROD-BONUS,
038800                   PA-PERF-BONUS, PA-TOTAL-COMP,
038900                   PA-PROD-PCT-SUM, PA-PROD-PCT-COUNT,
039000                   PA-PROD-PCT-MEAN.
039100     MOVE "Y" TO FIRST-PHYS-SW.
039200 600-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600* 650-CALC-PERFORMANCE-BONUS - COMP-CALCULATOR RULE 8.  A MEAN
039700* PRODUCTIVITY PCT OF 90.00 OR BETTER ACROSS THE WHOLE PERIOD
039800* EARNS A PERFORMANCE BONUS OF 15 PCT OF THE PERIOD'S SUMMED
039900* TOTAL PAY (PA-TOTAL-SHIFT-PAY ALONE) - OTHERWISE ZERO.  THE     DM110917
039950* PRODUCTIVITY BONUS IS A SEPARATE FIGURE AND IS NOT PART OF      DM110917
039975* THE BASE THIS BONUS IS A PERCENTAGE OF.                         DM110917
040000******************************************************************
040100 650-CALC-PERFORMANCE-BONUS.
040200     MOVE ZERO TO PA-PERF-BONUS.
040300     IF PA-PROD-PCT-COUNT = ZERO
040400         GO TO 650-EXIT.
040500
040600     COMPUTE PA-PROD-PCT-MEAN ROUNDED =
040700             PA-PROD-PCT-SUM / PA-PROD-PCT-COUNT.
040800
040900     IF PA-PROD-PCT-MEAN >= 90.00
041000         COMPUTE PA-PERF-BONUS ROUNDED =
041100             PA-TOTAL-SHIFT-PAY * 0.15.                           DM110917
041200 650-EXIT.
041300     EXIT.
041400
041500 700-WRITE-PAGE-HDR.
041600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
041700     WRITE RPT-REC FROM WS-BLANK-LINE
041800         AFTER ADVANCING 1.
041900     MOVE PERIOD-START-DATE TO HDR-START-DATE.                    RD020805
042000     MOVE PERIOD-END-DATE   TO HDR-END-DATE.                      RD020805
042100     MOVE WS-PAGES          TO PAGE-NBR-O.
042200     WRITE RPT-REC FROM WS-HDR-REC
042300         AFTER ADVANCING NEXT-PAGE.
042400     MOVE ZERO TO WS-LINES.
042500     ADD +1 TO WS-PAGES.
042600     WRITE RPT-REC FROM WS-BLANK-LINE
042700         AFTER ADVANCING 1.
042800 700-EXIT.
042900     EXIT.
043000
043100 720-WRITE-COLM-HDR.
043200     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
043300     WRITE RPT-REC FROM WS-COLM-HDR-REC
043400         AFTER ADVANCING 2.
043500     WRITE RPT-REC FROM WS-BLANK-LINE
043600         AFTER ADVANCING 1.
043700     ADD +3 TO WS-LINES.
043800 720-EXIT.
043900     EXIT.
044000
044100 740-WRITE-PHYS-DETAIL.
044200     MOVE "740-WRITE-PHYS-DETAIL" TO PARA-NAME.
044300     IF WS-LINES > 50
044400         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
044500         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
044600
044700     MOVE PA-PHYSICIAN-ID      TO PHYSICIAN-ID-O.
044800     MOVE PA-TOTAL-HOURS       TO HOURS-O.
044900     MOVE PA-TOTAL-WRVU        TO WRVU-O.
045000     MOVE PA-AVG-WRVU-PER-HOUR TO AVG-WRVU-HR-O.
045100     MOVE PA-TOTAL-SHIFT-PAY   TO SHIFT-PAY-O.
045200     MOVE PA-TOTAL-PROD-BONUS  TO PROD-BONUS-O.
045300     MOVE PA-PERF-BONUS        TO PERF-BONUS-O.
045400     MOVE PA-TOTAL-COMP        TO TOTAL-COMP-O.
045500     WRITE RPT-REC FROM WS-PHYS-RPT-REC
045600         AFTER ADVANCING 1.
045700     ADD +1 TO WS-LINES.
045800 740-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200* 950-COUNT-ISSUES - COMP-REPORT RULE 6.  REOPENS SHFEDIT'S       
046300* ISSUES OUTPUT AS AN INPUT FILE AND READS IT TO END OF FILE JUST 
046400* TO GET THE RECORD COUNT FOR THE FOOTER - NO DETAIL IS KEPT.     
046500******************************************************************
046600 950-COUNT-ISSUES.
046700     MOVE "950-COUNT-ISSUES" TO PARA-NAME.
046800     READ ISSUES
046900         AT END
047000         MOVE "N" TO MORE-ISSUES-SW
047100     END-READ.
047200     PERFORM 955-NEXT-ISSUE THRU 955-EXIT
047300             UNTIL NO-MORE-ISSUES.
047400 950-EXIT.
047500     EXIT.
047600
047700 955-NEXT-ISSUE.
047800     ADD +1 TO GT-ISSUE-COUNT.
047900     READ ISSUES
048000         AT END
048100         MOVE "N" TO MORE-ISSUES-SW
048200     END-READ.
048300 955-EXIT.
048400     EXIT.
048500
048600 850-CLOSE-FILES.
048700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048800     CLOSE RUNPARM-FILE, SHFPAY, ISSUES, COMPRPT, SYSOUT.
048900 850-EXIT.
049000     EXIT.
049100
049200 900-CLEANUP.
049300     MOVE "900-CLEANUP" TO PARA-NAME.
049400     PERFORM 760-WRITE-FOOTER THRU 760-EXIT.
049500     IF DIAG-MODE-ON
049600         DISPLAY GT-DUMP-BYTES
049700         DISPLAY CTR-DUMP-BYTES.
049800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049900     DISPLAY "** SHIFT-PAY RECORDS READ **".
050000     DISPLAY WS-SHIFTS-READ.
050100     DISPLAY "** PHYSICIANS PAID **".
050200     DISPLAY GT-PHYSICIAN-COUNT.
050300     DISPLAY "** VALIDATION ISSUES LOGGED **".
050400     DISPLAY GT-ISSUE-COUNT.
050500     DISPLAY "******** NORMAL END OF JOB SHFRPT ********".
050600 900-EXIT.
050700     EXIT.
050800
050900 760-WRITE-FOOTER.
051000     MOVE "760-WRITE-FOOTER" TO PARA-NAME.
051100     WRITE RPT-REC FROM WS-BLANK-LINE
051200         AFTER ADVANCING 2.
051300     WRITE RPT-REC FROM WS-FOOTER-HDR
051400         AFTER ADVANCING 1.
051500     MOVE GT-SHIFT-PAY     TO FOOTER-SHIFT-PAY-O.
051600     MOVE GT-PROD-BONUS    TO FOOTER-PROD-BONUS-O.
051700     MOVE GT-PERF-BONUS    TO FOOTER-PERF-BONUS-O.
051800     MOVE GT-TOTAL-COMP    TO FOOTER-TOTAL-COMP-O.
051900     WRITE RPT-REC FROM WS-FOOTER-REC
052000         AFTER ADVANCING 1.
052100     MOVE GT-PHYSICIAN-COUNT TO FOOTER-PHYS-COUNT-O.
052200     MOVE GT-ISSUE-COUNT     TO FOOTER-ISSUE-COUNT-O.
052220     MOVE GT-HOURS           TO FOOTER-HOURS-O.                  DM120417
052240     MOVE GT-WRVU            TO FOOTER-WRVU-O.                   DM120417
052300     WRITE RPT-REC FROM WS-FOOTER-REC2
052400         AFTER ADVANCING 1.
052500 760-EXIT.
052600     EXIT.
052700
052800 1000-ABEND-RTN.
052900     WRITE SYSOUT-REC FROM ABEND-REC.
053000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053100     DISPLAY "*** ABNORMAL END OF JOB - SHFRPT ***" UPON CONSOLE.
053200     DIVIDE ZERO-VAL INTO ONE-VAL.
